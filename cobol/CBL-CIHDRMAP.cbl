000100*================================================================*
000200* PROGRAM NAME:    CIHDRMAP
000300* ORIGINAL AUTHOR: R DELACRUZ
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR         REQUEST    MAINTENANCE REQUIREMENT
000700* --------- -------------- ---------- ----------------------------
000800* 07/14/87  R DELACRUZ     CR-1442    ORIGINAL PROGRAM - CALLED     CR1442
000900*                                     WORKER, BUILT THE FIXED
001000*                                     CARD-TYPE TABLE FOR THE
001100*                                     ORIGINAL COMPANY LOADER.
001200* 02/18/93  R DELACRUZ     CR-2071    TABLE MADE VARIABLE SIZE.     CR2071
001300* 03/09/99  T OKONKWO      CR-2605    Y2K REVIEW - NO DATE FIELDS   CR2605
001400*                                     IN THIS PROGRAM.
001500* 08/21/07  T OKONKWO      CR-3340    ADDED HDR-FOUND-POS RESET.    CR3340
001600* 04/02/13  J ABASOLO      CR-3790    STANDARD-COLUMN BUILD SPLIT   CR3790
001700*                                     OUT OF THE CUSTOM-COLUMN
001800*                                     BUILD SO A BAD CUSTOM ROW
001900*                                     CANNOT DISTURB THE STANDARD
002000*                                     COMPANY/LOCATION COLUMNS.
002100* 05/30/24  N VASSILIEV    CR-4417    COMPANY CSV BULK IMPORT       CR4417
002200*                                     PORT, REPLACED THE FIXED
002300*                                     CARD-TYPE TABLE WITH THE
002400*                                     COMPANY NAME, LOCATION AND
002500*                                     BROKER CUSTOM-FIELD COLUMN
002600*                                     MAP. CUSTOM COLUMNS NOW
002700*                                     "LAST WRITE WINS" ON A
002800*                                     LABEL COLLISION PER THE
002900*                                     BROKER PORTAL WRITE-UP ON
003000*                                     CR-4417.                      CR4417
003100* 06/03/24  N VASSILIEV    CR-4421    AUDIT FOLLOW-UP ON CR-4417,   CR4421
003200*                                     ADDED THE CHAR-ARRAY
003300*                                     REDEFINE ON THE RAW CATALOG
003400*                                     LABEL SO A BLANK CATALOG
003500*                                     ROW IS SKIPPED INSTEAD OF
003600*                                     TREATED AS A REAL COLUMN.
003610* 07/22/24  N VASSILIEV    CR-4441    HDR-MAP-TABLE WIDENED WITH    CR4441
003620*                                     HDR-REQUIRED-FLAG AND
003630*                                     HDR-ENTRY-SOURCE (SEE CIHDRT
003640*                                     COPYBOOK).  SET 'N'/'C' ON
003650*                                     EVERY CUSTOM COLUMN BUILT
003660*                                     BELOW, LEFT AT THE 'Y'/'S'
003670*                                     DEFAULT FOR STANDARD ONES.
003680* 08/05/24  N VASSILIEV    CR-4443    CORRECTED A PORT BUG FROM     CR4443
003690*                                     CR-4417: HDR-COLUMN-NAME WAS
003700*                                     BEING SET TO THE LITERAL
003710*                                     'CUSTOM-FIELD' ON EVERY ROW
003720*                                     AND THE CATALOG'S CONFIGURED
003730*                                     DISPLAY TEXT WAS GOING OUT
003740*                                     AS IF IT WERE THE CSV LABEL.
003750*                                     HDR-COLUMN-NAME NOW BUILDS A
003760*                                     TRUE CUSTOM1/CUSTOM2/CUSTOM3
003770*                                     IDENTIFIER FROM THE TARGET
003780*                                     COMPANY-FIELDS SLOT, AND
003790*                                     HDR-CSV-LABEL CARRIES THE
003800*                                     CATALOG'S OWN DISPLAY TEXT.   CR4443
003810*================================================================*
003820 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.     CIHDRMAP.
004000 AUTHOR.         R DELACRUZ.
004100 INSTALLATION.   COBOL DEVELOPMENT CENTER.
004200 DATE-WRITTEN.   07/14/87.
004300 DATE-COMPILED.  08/05/24.
004400 SECURITY.       NON-CONFIDENTIAL.
004500*================================================================*
004600 ENVIRONMENT DIVISION.
004700*----------------------------------------------------------------*
004800 CONFIGURATION SECTION.
004900*----------------------------------------------------------------*
005000 SOURCE-COMPUTER. IBM-3081.
005100 OBJECT-COMPUTER. IBM-3081.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS CI-ALPHA-CLASS IS "A" THRU "Z"
005500     UPSI-0 ON STATUS IS CI-RERUN-REQUESTED
005600             OFF STATUS IS CI-NORMAL-RUN.
005700*================================================================*
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000*----------------------------------------------------------------*
006100*    SUBSCRIPTS / COUNTERS -- BINARY PER SHOP STANDARD.
006200*----------------------------------------------------------------*
006210 77  WS-CUSTOM-ROWS-APPLIED          PIC S9(04) COMP VALUE 0.
006300 01  WS-RAW-IX-GROUP.
006400     05  WS-RAW-IX                   PIC S9(04) COMP VALUE 0.
006500     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
006600         88  WS-LABEL-FOUND                  VALUE 'Y'.
006700     05  FILLER                      PIC X(05).
006800*----------------------------------------------------------------*
006810*    CR-4443 -- BUILDS THE CUSTOM1/CUSTOM2/CUSTOM3 IDENTIFIER
006820*    CIHDRMAP WRITES TO HDR-COLUMN-NAME FOR A CUSTOM COLUMN, FROM
006830*    THE COMPANY-FIELDS CUSTOM SLOT THE ROW TARGETS.  BEFORE
006840*    CR-4443 THIS SLOT NUMBER WAS THROWN AWAY AND THE LITERAL
006850*    'CUSTOM-FIELD' WAS USED FOR EVERY ROW INSTEAD.
006860*----------------------------------------------------------------*
006870 01  WS-CUSTOM-NAME-BUILD.
006880     05  WS-CUSTOM-NAME-LIT          PIC X(06) VALUE 'custom'.
006890     05  WS-CUSTOM-NAME-DIGIT        PIC 9(01).
006895     05  FILLER                      PIC X(13).
006896*----------------------------------------------------------------*
006900*    THE BROKER CUSTOM-FIELD CATALOG.  IN PRODUCTION THIS WOULD
007000*    BE FETCHED FROM THE BROKER-PORTAL DATABASE BY
007100*    HDR-REQUEST-BROKER-ID; UNTIL THAT FEED IS WIRED IN (SEE
007200*    CR-4417 WRITE-UP) THE ROWS BELOW STAND IN FOR IT.           CR4417
007300*    WS-RAW-CUSTOM-LABEL IS THE BROKER'S CONFIGURED DISPLAY TEXT
007310*    FOR THE COLUMN, NOT THE CUSTOM<N> IDENTIFIER -- THOSE ARE TWO
007320*    DIFFERENT THINGS AS OF CR-4443.  ROW 4 DELIBERATELY REPEATS
007330*    ROW 1'S DISPLAY TEXT SO THE "LAST WRITE WINS" RULE IN
007400*    2000-BUILD-CUSTOM-COLUMNS HAS SOMETHING TO OVERWRITE ON EVERY
007500*    TEST RUN.  THE CHARACTER-ARRAY REDEFINE ON THE LABEL LETS
007600*    2020 SKIP A BLANK CATALOG ROW THE SAME WAY CIMPORT SKIPS A
007700*    BLANK CSV LINE -- NO FUNCTION TRIM ON THIS COMPILER.
007800*----------------------------------------------------------------*
008000 01  WS-RAW-CUSTOM-CATALOG.
008100     05  WS-RAW-CUSTOM-ENTRY OCCURS 4 TIMES
008150             INDEXED BY WS-RAW-CAT-IX.
008200         10  WS-RAW-CUSTOM-LABEL     PIC X(30).
008300         10  WS-RAW-CUSTOM-LABEL-ALT REDEFINES
008350                 WS-RAW-CUSTOM-LABEL.
008400             15  WS-RAW-CUSTOM-LABEL-CHAR OCCURS 30 TIMES
008500                                      PIC X.
008600         10  WS-RAW-CUSTOM-SUB       PIC 9(02).
008700     05  FILLER                      PIC X(08).
008800 01  WS-RAW-CUSTOM-COUNT-GROUP.
008900     05  WS-RAW-CUSTOM-COUNT         PIC S9(04) COMP VALUE 4.
009000     05  FILLER                      PIC X(04).
009100*----------------------------------------------------------------*
009200*    CHARACTER-BY-CHARACTER VIEW OF THE BROKER ID, USED TO TEST
009300*    FOR A BLANK PARM WITHOUT AN INTRINSIC FUNCTION.
009400*----------------------------------------------------------------*
009500 01  WS-BROKER-ID-GROUP.
009600     05  WS-BROKER-ID-WORK           PIC X(08).
009700     05  FILLER                      PIC X(04).
009800 01  WS-BROKER-ID-ALT REDEFINES WS-BROKER-ID-GROUP.
009900     05  WS-BROKER-ID-CHAR OCCURS 8 TIMES
010000                                      PIC X.
010100     05  FILLER                      PIC X(04).
010200*----------------------------------------------------------------*
010300*    TWO-DIGIT/ONE-CHAR ALTERNATE VIEW OF A TABLE SUBSCRIPT, USED
010400*    WHEN TRACING THE BUILD ON THE JOB LOG.
010500*----------------------------------------------------------------*
010600 01  WS-TRACE-SUB-GROUP.
010700     05  WS-TRACE-SUB                PIC 9(02) VALUE 0.
010800     05  FILLER                      PIC X(06).
010900 01  WS-TRACE-SUB-ALT REDEFINES WS-TRACE-SUB-GROUP.
011000     05  WS-TRACE-SUB-ALT-DIGITS     PIC Z9.
011100     05  FILLER                      PIC X(06).
011200*================================================================*
011300 LINKAGE SECTION.
011400*----------------------------------------------------------------*
011500 COPY CIHDRT.
011600*================================================================*
011700 PROCEDURE DIVISION USING HDR-REQUEST-BROKER-ID,
011800                           HDR-TABLE-SIZE,
011900                           HDR-TABLE-INDEX,
012000                           HDR-MAP-TABLE.
012100*----------------------------------------------------------------*
012200 0000-BUILD-MAP-MAIN.
012300*----------------------------------------------------------------*
012400     MOVE HDR-REQUEST-BROKER-ID      TO WS-BROKER-ID-WORK.
012500     PERFORM 1000-BUILD-STANDARD-COLUMNS.
012600     PERFORM 2000-BUILD-CUSTOM-COLUMNS.
012700     MOVE HDR-TABLE-INDEX             TO HDR-TABLE-SIZE.
012800     GOBACK.
012900*----------------------------------------------------------------*
013000 1000-BUILD-STANDARD-COLUMNS.
013100*----------------------------------------------------------------*
013200     MOVE 1                           TO HDR-TABLE-INDEX.
013300     MOVE 'COMPANY-NAME' TO HDR-COLUMN-NAME (HDR-TABLE-INDEX).
013400     MOVE 'Company Name' TO HDR-CSV-LABEL (HDR-TABLE-INDEX).
013500     MOVE 'C' TO HDR-TARGET-SET (HDR-TABLE-INDEX).
013600     MOVE 1 TO HDR-TARGET-SUB (HDR-TABLE-INDEX).
013700*
013800     ADD 1                             TO HDR-TABLE-INDEX.
013900     MOVE 'ADDRESS-LINE-1' TO HDR-COLUMN-NAME (HDR-TABLE-INDEX).
014000     MOVE 'Address Line 1' TO HDR-CSV-LABEL (HDR-TABLE-INDEX).
014100     MOVE 'L' TO HDR-TARGET-SET (HDR-TABLE-INDEX).
014200     MOVE 1 TO HDR-TARGET-SUB (HDR-TABLE-INDEX).
014300*
014400     ADD 1                             TO HDR-TABLE-INDEX.
014500     MOVE 'ADDRESS-LINE-2' TO HDR-COLUMN-NAME (HDR-TABLE-INDEX).
014600     MOVE 'Address Line 2' TO HDR-CSV-LABEL (HDR-TABLE-INDEX).
014700     MOVE 'L' TO HDR-TARGET-SET (HDR-TABLE-INDEX).
014800     MOVE 2 TO HDR-TARGET-SUB (HDR-TABLE-INDEX).
014900*
015000     ADD 1                             TO HDR-TABLE-INDEX.
015100     MOVE 'CITY' TO HDR-COLUMN-NAME (HDR-TABLE-INDEX).
015200     MOVE 'City' TO HDR-CSV-LABEL (HDR-TABLE-INDEX).
015300     MOVE 'L' TO HDR-TARGET-SET (HDR-TABLE-INDEX).
015400     MOVE 3 TO HDR-TARGET-SUB (HDR-TABLE-INDEX).
015500*
015600     ADD 1                             TO HDR-TABLE-INDEX.
015700     MOVE 'STATE' TO HDR-COLUMN-NAME (HDR-TABLE-INDEX).
015800     MOVE 'State' TO HDR-CSV-LABEL (HDR-TABLE-INDEX).
015900     MOVE 'L' TO HDR-TARGET-SET (HDR-TABLE-INDEX).
016000     MOVE 4 TO HDR-TARGET-SUB (HDR-TABLE-INDEX).
016100*
016200     ADD 1                             TO HDR-TABLE-INDEX.
016300     MOVE 'ZIP-CODE' TO HDR-COLUMN-NAME (HDR-TABLE-INDEX).
016400     MOVE 'Zip Code' TO HDR-CSV-LABEL (HDR-TABLE-INDEX).
016500     MOVE 'L' TO HDR-TARGET-SET (HDR-TABLE-INDEX).
016600     MOVE 5 TO HDR-TARGET-SUB (HDR-TABLE-INDEX).
016700*
016800     ADD 1                             TO HDR-TABLE-INDEX.
016900     MOVE 'COUNTRY' TO HDR-COLUMN-NAME (HDR-TABLE-INDEX).
017000     MOVE 'Country' TO HDR-CSV-LABEL (HDR-TABLE-INDEX).
017100     MOVE 'L' TO HDR-TARGET-SET (HDR-TABLE-INDEX).
017200     MOVE 6 TO HDR-TARGET-SUB (HDR-TABLE-INDEX).
017300*
017400     MOVE HDR-TABLE-INDEX              TO HDR-TABLE-SIZE.
017500     PERFORM 1900-RESET-FOUND-POSITIONS
017600         VARYING HDR-IX FROM 1 BY 1
017700         UNTIL HDR-IX > HDR-TABLE-INDEX.
017800*----------------------------------------------------------------*
017900 1900-RESET-FOUND-POSITIONS.
018000*----------------------------------------------------------------*
018100     MOVE 0                            TO HDR-FOUND-POS (HDR-IX).
018200*----------------------------------------------------------------*
018300 2000-BUILD-CUSTOM-COLUMNS.
018400*----------------------------------------------------------------*
018500     PERFORM 2010-LOAD-RAW-CATALOG.
018600     PERFORM 2020-APPLY-ONE-CATALOG-ROW
018700         VARYING WS-RAW-IX FROM 1 BY 1
018800         UNTIL WS-RAW-IX > WS-RAW-CUSTOM-COUNT.
018810     DISPLAY 'CIHDRMAP: CUSTOM CATALOG ROWS APPLIED - ',
018820         WS-CUSTOM-ROWS-APPLIED.
018900*----------------------------------------------------------------*
019000 2010-LOAD-RAW-CATALOG.
019100*----------------------------------------------------------------*
019200     MOVE 'Renewal Notes'    TO WS-RAW-CUSTOM-LABEL (1).
019300     MOVE 2                 TO WS-RAW-CUSTOM-SUB   (1).
019400     MOVE 'Account Manager'  TO WS-RAW-CUSTOM-LABEL (2).
019500     MOVE 3                 TO WS-RAW-CUSTOM-SUB   (2).
019600     MOVE 'Region Code'      TO WS-RAW-CUSTOM-LABEL (3).
019700     MOVE 4                 TO WS-RAW-CUSTOM-SUB   (3).
019800     MOVE 'Renewal Notes'    TO WS-RAW-CUSTOM-LABEL (4).
019900     MOVE 3                 TO WS-RAW-CUSTOM-SUB   (4).
020000*----------------------------------------------------------------*
020100 2020-APPLY-ONE-CATALOG-ROW.
020200*----------------------------------------------------------------*
020300     IF WS-RAW-CUSTOM-LABEL-CHAR (WS-RAW-IX 1) = SPACE
020400         DISPLAY 'CIHDRMAP: BLANK CATALOG ROW SKIPPED AT ',
020500             WS-RAW-IX
020600     ELSE
020610*        CUSTOM<N> IDENTIFIER IS BUILT FROM THE TARGET SLOT,       CR4443
020620*        NOT FROM THE BROKER'S DISPLAY LABEL -- SLOT 1 OF          CR4443
020630*        CF-CUSTOM-FLD IS TARGET-SUB 2, SO THE DIGIT IS            CR4443
020640*        TARGET-SUB MINUS 1.                                      CR4443
020650         COMPUTE WS-CUSTOM-NAME-DIGIT =
020660             WS-RAW-CUSTOM-SUB (WS-RAW-IX) - 1
020700         MOVE 'N'                  TO WS-FOUND-SW
020800         SET HDR-IX TO 1
020900         SEARCH HDR-MAP-ENTRY
021000             VARYING HDR-IX
021100             AT END
021200                 CONTINUE
021300             WHEN HDR-CSV-LABEL (HDR-IX) =
021400                     WS-RAW-CUSTOM-LABEL (WS-RAW-IX)
021500                 MOVE 'Y'          TO WS-FOUND-SW
021600         END-SEARCH
021700         IF WS-LABEL-FOUND
021800             MOVE WS-RAW-CUSTOM-SUB (WS-RAW-IX)
021900                 TO HDR-TARGET-SUB (HDR-IX)
022000             MOVE 'C'              TO HDR-TARGET-SET (HDR-IX)
022010             MOVE WS-CUSTOM-NAME-BUILD
022020                 TO HDR-COLUMN-NAME (HDR-IX)
022030             MOVE 'C'              TO HDR-ENTRY-SOURCE (HDR-IX)
022040             MOVE 'N'              TO HDR-REQUIRED-FLAG (HDR-IX)
022050             ADD 1                 TO WS-CUSTOM-ROWS-APPLIED
022100             DISPLAY 'CIHDRMAP: CUSTOM LABEL ',
022200                 WS-RAW-CUSTOM-LABEL (WS-RAW-IX),
022300                 ' REASSIGNED - LAST WRITE WINS'
022400         ELSE
022500             ADD 1                 TO HDR-TABLE-INDEX
022600             MOVE HDR-TABLE-INDEX  TO HDR-TABLE-SIZE
022700             MOVE WS-CUSTOM-NAME-BUILD
022800                 TO HDR-COLUMN-NAME (HDR-TABLE-INDEX)
022900             MOVE WS-RAW-CUSTOM-LABEL (WS-RAW-IX)
023000                 TO HDR-CSV-LABEL (HDR-TABLE-INDEX)
023100             MOVE 'C'
023200                 TO HDR-TARGET-SET (HDR-TABLE-INDEX)
023300             MOVE WS-RAW-CUSTOM-SUB (WS-RAW-IX)
023400                 TO HDR-TARGET-SUB (HDR-TABLE-INDEX)
023410             MOVE 'C'
023420                 TO HDR-ENTRY-SOURCE (HDR-TABLE-INDEX)
023430             MOVE 'N'
023440                 TO HDR-REQUIRED-FLAG (HDR-TABLE-INDEX)
023500             MOVE 0
023600                 TO HDR-FOUND-POS (HDR-TABLE-INDEX)
023650             ADD 1                 TO WS-CUSTOM-ROWS-APPLIED
023700             MOVE HDR-TABLE-INDEX  TO WS-TRACE-SUB
023800             DISPLAY 'CIHDRMAP: CUSTOM LABEL ',
023900                 WS-RAW-CUSTOM-LABEL (WS-RAW-IX),
024000                 ' ADDED AT ENTRY ', WS-TRACE-SUB-ALT-DIGITS
024100         END-IF
024200     END-IF.
