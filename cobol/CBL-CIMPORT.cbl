000100*================================================================*
000200* PROGRAM NAME:    CIMPORT
000300* ORIGINAL AUTHOR: R DELACRUZ
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR         REQUEST    MAINTENANCE REQUIREMENT
000700* --------- -------------- ---------- ----------------------------
000800* 07/14/87  R DELACRUZ     CR-1442    ORIGINAL PROGRAM - LOADS      CR1442
000900*                                     COMPANY MASTER CARDS TO
001000*                                     UNEMP-STYLE VSAM FILE.
001100* 02/03/89  R DELACRUZ     CR-1610    ADDED LOCATION CARD-TYPE.     CR1610
001200* 11/02/91  R DELACRUZ     CR-1988    REBUILT AS HEADER-DRIVEN      CR1988
001300*                                     COLUMN MAP, DROPPED FIXED
001400*                                     CARD LAYOUT.
001500* 06/19/95  L FENWICK      CR-2240    ADDED CONTROL-FILE PARM       CR2240
001600*                                     READ FOR UPLOAD FILE NAME.
001700* 03/09/99  T OKONKWO      CR-2605    Y2K - WS-RUN-DATE REBUILT     CR2605
001800*                                     AS CCYYMMDD WITH CENTURY
001900*                                     WINDOW ON THE YY ACCEPTED
002000*                                     FROM DATE.
002100* 09/12/99  T OKONKWO      CR-2609    Y2K - REGRESSION RUN, NO      CR2609
002200*                                     FURTHER 2-DIGIT YEAR FIELDS
002300*                                     FOUND IN THIS PROGRAM.
002400* 05/24/02  T OKONKWO      CR-2811    RECORD-COUNT BOUNDS CHECK     CR2811
002500*                                     ADDED PER AUDIT FINDING.
002600* 08/21/07  T OKONKWO      CR-3340    RESULT FILE NOW CARRIES       CR3340
002700*                                     SUCCESSFUL LINES TOO, NOT
002800*                                     JUST REJECTS.
002900* 04/02/13  J ABASOLO      CR-3790    SHORT-ROW CHECK REWRITTEN     CR3790
003000*                                     TO USE COMMA TALLY INSTEAD
003100*                                     OF TRAPPING UNSTRING
003200*                                     OVERFLOW.
003300* 05/30/24  N VASSILIEV    CR-4417    COMPANY CSV BULK IMPORT       CR4417
003400*                                     PORT FOR THE BENEFITS-
003500*                                     BROKER ONBOARDING WORKLOAD.
003600*                                     REPLACED FIXED CARD-TYPE
003700*                                     SWITCHES WITH THE CIHDRMAP
003800*                                     HEADER MAP CALL.
003810* 07/18/24  N VASSILIEV    CR-4440    WIDENED RESULT LINE TO        CR4440
003820*                                     CARRY FAIL-CODE AND BROKER-
003830*                                     ID, WIDTH NOW 310 (WAS 292).
003840* 07/22/24  N VASSILIEV    CR-4442    HEADER-READ STEPS REWORKED    CR4442
003850*                                     AS PERFORM...THRU RANGE WITH
003860*                                     GO TO EARLY EXIT ON REJECT.
003870* 08/05/24  N VASSILIEV    CR-4441    SUMMARY NOW CARRIES BROKER-   CR4441
003880*                                     ID AND RUN DATE PER CIHDRT
003890*                                     WIDENING.
003891* 08/10/24  N VASSILIEV    CR-4444    AUDIT FINDING - HDR-REQUIRED- CR4444
003892*                                     FLAG WAS SET BY CIHDRMAP BUT
003893*                                     NEVER READ.  1410 NOW SKIPS
003894*                                     A CUSTOM COLUMN FOR THE
003895*                                     MISSING-REQUIRED-HEADER CHECK
003896*                                     WHILE STILL RESOLVING ITS
003897*                                     CSV POSITION FOR EXTRACTION.
003900*================================================================*
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.     CIMPORT.
004200 AUTHOR.         R DELACRUZ.
004300 INSTALLATION.   COBOL DEVELOPMENT CENTER.
004400 DATE-WRITTEN.   07/14/87.
004500 DATE-COMPILED.  08/10/24.
004600 SECURITY.       NON-CONFIDENTIAL.
004700*================================================================*
004800 ENVIRONMENT DIVISION.
004900*----------------------------------------------------------------*
005000 CONFIGURATION SECTION.
005100*----------------------------------------------------------------*
005200 SOURCE-COMPUTER. IBM-3081.
005300 OBJECT-COMPUTER. IBM-3081.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS CI-NUMERIC-CLASS IS "0" THRU "9"
005700     UPSI-0 ON STATUS IS CI-RERUN-REQUESTED
005800             OFF STATUS IS CI-NORMAL-RUN.
005900*----------------------------------------------------------------*
006000 INPUT-OUTPUT SECTION.
006100*----------------------------------------------------------------*
006200 FILE-CONTROL.
006300     SELECT CONTROL-FILE ASSIGN TO CICTLDD
006400       ORGANIZATION IS SEQUENTIAL
006500       FILE STATUS IS CICTL-STATUS.
006600*
006700     SELECT INPUT-CSV-FILE ASSIGN TO CIIMPDD
006800       ORGANIZATION IS SEQUENTIAL
006900       FILE STATUS IS CIIMP-STATUS.
007000*
007100     SELECT RESULT-FILE ASSIGN TO CIRESDD
007200       ORGANIZATION IS SEQUENTIAL
007300       FILE STATUS IS CIRES-STATUS.
007400*
007500     SELECT COMPANY-LOCATION-FILE ASSIGN TO CICLFDD
007600       ORGANIZATION IS INDEXED
007700       ACCESS MODE  IS DYNAMIC
007800       RECORD KEY   IS CLF-KEY
007900       FILE STATUS  IS CICLF-STATUS.
008000*================================================================*
008100 DATA DIVISION.
008200 FILE SECTION.
008300*----------------------------------------------------------------*
008400 FD  CONTROL-FILE
008500     RECORDING MODE IS F.
008600 01  CONTROL-RECORD.
008700     05  CTL-UPLOAD-FILE-NAME        PIC X(80).
008800     05  CTL-BROKER-ID               PIC X(08).
008900     05  CTL-MAX-RECORDS             PIC 9(09).
009000     05  FILLER                      PIC X(23).
009100*----------------------------------------------------------------*
009200 FD  INPUT-CSV-FILE
009300     RECORD IS VARYING IN SIZE FROM 1 TO 200 CHARACTERS
009400         DEPENDING ON WS-LINE-LENGTH
009500     RECORDING MODE IS V.
009600 01  WS-LINE-TEXT                    PIC X(200).
009700*----------------------------------------------------------------*
009800 FD  RESULT-FILE
009900     RECORD IS VARYING IN SIZE FROM 1 TO 310 CHARACTERS
010000         DEPENDING ON WS-RESULT-LINE-LENGTH
010100     RECORDING MODE IS V.
010200 01  RESULT-FILE-RECORD               PIC X(310).
010300*----------------------------------------------------------------*
010400 FD  COMPANY-LOCATION-FILE
010500     RECORDING MODE IS F.
010600 01  COMPANY-LOCATION-RECORD.
010700     05  CLF-KEY                     PIC 9(09).
010800     05  CLF-COMPANY-NAME            PIC X(100).
010900     05  CLF-CUSTOM-FLD OCCURS 3 TIMES
011000                                      PIC X(50).
011100     05  CLF-LOC-FLD OCCURS 6 TIMES   PIC X(50).
011200     05  FILLER                      PIC X(66).
011300*================================================================*
011400 WORKING-STORAGE SECTION.
011500*----------------------------------------------------------------*
011600 COPY CIFLDS.
011700*----------------------------------------------------------------*
011800 COPY CIHDRT.
011900*----------------------------------------------------------------*
012000 COPY CIFORM.
012100*----------------------------------------------------------------*
012200*    FILE-STATUS / SWITCH GROUP
012300*----------------------------------------------------------------*
012400 01  WS-SWITCHES-MISC-FIELDS.
012500     05  CICTL-STATUS                PIC X(02).
012600         88  CICTL-OK                        VALUE '00'.
012700     05  CIIMP-STATUS                PIC X(02).
012800         88  CIIMP-OK                         VALUE '00'.
012900         88  CIIMP-EOF                        VALUE '10'.
013000     05  CIRES-STATUS                PIC X(02).
013100         88  CIRES-OK                         VALUE '00'.
013200     05  CICLF-STATUS                PIC X(02).
013300         88  CICLF-OK                         VALUE '00'.
013400         88  CICLF-DUPLICATE-KEY              VALUE '22'.
013500         88  CICLF-MAY-EXIST                  VALUE '35'.
013600     05  WS-FILE-OPEN-ERROR-SW       PIC X(01) VALUE 'N'.
013700         88  WS-FILE-OPEN-ERROR              VALUE 'Y'.
013800     05  WS-BATCH-REJECT-SW          PIC X(01) VALUE 'N'.
013900         88  WS-BATCH-REJECTED                VALUE 'Y'.
014000     05  WS-LINE-BLANK-SW            PIC X(01) VALUE 'N'.
014100         88  WS-LINE-IS-BLANK                 VALUE 'Y'.
014200     05  WS-FIELDS-MISSING-SW        PIC X(01) VALUE 'N'.
014300         88  WS-FIELDS-MISSING                VALUE 'Y'.
014400     05  WS-INSERT-FAILED-SW         PIC X(01) VALUE 'N'.
014500         88  WS-INSERT-FAILED                 VALUE 'Y'.
014600     05  WS-REQUIRED-MISSING-SW      PIC X(01) VALUE 'N'.
014700         88  WS-REQUIRED-MISSING              VALUE 'Y'.
014800     05  WS-CSV-OPENED-SW            PIC X(01) VALUE 'N'.
014900         88  WS-CSV-WAS-OPENED                VALUE 'Y'.
015000     05  WS-CLF-OPENED-SW            PIC X(01) VALUE 'N'.
015100         88  WS-CLF-WAS-OPENED                VALUE 'Y'.
015150     05  FILLER                      PIC X(06).
015200*----------------------------------------------------------------*
015300*    COUNTERS, SUBSCRIPTS AND POINTERS -- ALL BINARY PER SHOP
015400*    STANDARD SO THE TABLE WALKS DO NOT COST A DECIMAL CONVERT.
015500*----------------------------------------------------------------*
015600 01  WS-LINE-LENGTH                  PIC 9(04) COMP.
015650 77  WS-BLANK-LINES-SKIPPED          PIC 9(09) COMP VALUE 0.
015700 01  WS-RESULT-LINE-LENGTH           PIC 9(04) COMP VALUE 310.
015800 01  WS-LINE-COUNT                   PIC 9(09) COMP VALUE 0.
015900 01  WS-DATA-LINE-COUNT              PIC 9(09) COMP VALUE 0.
016000 01  WS-RESULT-COUNT                 PIC 9(09) COMP VALUE 0.
016100 01  WS-MAX-RECORDS-IMPORT           PIC 9(09) COMP VALUE 0.
016200 01  WS-TABLE-INDEX                  PIC 9(09) COMP VALUE 0.
016300 01  WS-HDR-INDEX                    PIC S9(04) COMP VALUE 0.
016400 01  WS-VALUE-IX                     PIC S9(04) COMP VALUE 0.
016500 01  WS-CUSTOM-IX                    PIC S9(04) COMP VALUE 0.
016600 01  WS-SCAN-IX                      PIC S9(04) COMP VALUE 0.
016700 01  WS-VALUE-COUNT                  PIC 9(02) COMP VALUE 0.
016800 01  WS-COMMA-COUNT                  PIC 9(02) COMP VALUE 0.
016900 01  WS-REQ-PTR                      PIC 9(04) COMP VALUE 1.
017000 01  WS-MISS-PTR                     PIC 9(04) COMP VALUE 1.
017100*----------------------------------------------------------------*
017200*    RUN-DATE, WITH THE Y2K CENTURY WINDOW ADDED UNDER CR-2605.     CR2605
017300*----------------------------------------------------------------*
017400 01  WS-RUN-DATE-YYMMDD               PIC 9(06).
017500 01  WS-RUN-DATE-CCYYMMDD             PIC 9(08) VALUE 0.
017600 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-CCYYMMDD.
017700     05  WS-RUN-DATE-CC               PIC 9(02).
017800     05  WS-RUN-DATE-YY                PIC 9(02).
017900     05  WS-RUN-DATE-MM                PIC 9(02).
018000     05  WS-RUN-DATE-DD                PIC 9(02).
018100*----------------------------------------------------------------*
018200*    CHARACTER-BY-CHARACTER VIEW OF THE CURRENT INPUT LINE,
018300*    USED BY 2110-CHECK-BLANK-LINE TO FIND THE LAST NON-BLANK
018400*    COLUMN -- THIS SHOP'S COMPILER PRE-DATES FUNCTION TRIM.
018500*----------------------------------------------------------------*
018600 01  WS-LINE-TEXT-ALT REDEFINES WS-LINE-TEXT.
018700     05  WS-LINE-CHAR OCCURS 200 TIMES
018800                                      PIC X.
018900*----------------------------------------------------------------*
019000*    EDITED VIEW OF A REJECTED COMPANY-LOCATION-FILE KEY, FOR
019100*    THE INSERT-FAILURE DISPLAY LINE.
019200*----------------------------------------------------------------*
019300 01  WS-REJECTED-KEY                 PIC 9(09) VALUE 0.
019400 01  WS-REJECTED-KEY-ALT REDEFINES WS-REJECTED-KEY
019500                                      PIC Z(8)9.
019600*----------------------------------------------------------------*
019700*    ELAPSED-TIME FIELDS FOR THE READ AND SAVE PHASES.
019800*----------------------------------------------------------------*
019900 01  WS-READ-START-TIME              PIC 9(08) VALUE 0.
020000 01  WS-READ-STOP-TIME               PIC 9(08) VALUE 0.
020100 01  WS-READ-ELAPSED-CS              PIC S9(08) COMP VALUE 0.
020200 01  WS-SAVE-START-TIME              PIC 9(08) VALUE 0.
020300 01  WS-SAVE-STOP-TIME               PIC 9(08) VALUE 0.
020400 01  WS-SAVE-ELAPSED-CS              PIC S9(08) COMP VALUE 0.
020500*----------------------------------------------------------------*
020600*    WHOLE-BATCH REJECT CODE/MESSAGE.
020700*----------------------------------------------------------------*
020800 01  WS-REJECT-CODE                  PIC X(30) VALUE SPACES.
020900 01  WS-REJECT-MESSAGE                PIC X(150) VALUE SPACES.
021000 01  WS-FILE-EXTENSION               PIC X(04) VALUE SPACES.
021100 01  WS-NAME-LEN                     PIC 9(03) COMP VALUE 0.
021200 01  WS-REQUIRED-HEADER-LIST         PIC X(400) VALUE SPACES.
021300 01  WS-MISSING-HEADER-LIST          PIC X(400) VALUE SPACES.
021400 01  WS-MAX-RECORDS-DISPLAY          PIC Z(8)9.
021500*----------------------------------------------------------------*
021600*    ONE CSV DATA LINE, SPLIT ON COMMAS.
021700*----------------------------------------------------------------*
021800 01  WS-CSV-VALUES.
021900     05  WS-CSV-VALUE OCCURS 20 TIMES
022000                                      PIC X(200).
022050     05  FILLER                      PIC X(04).
022100*----------------------------------------------------------------*
022200*    THE WHOLE UPLOADED FILE, LOADED INTO MEMORY ONE TIME PER
022300*    CR-4417, MIRRORING THE HEADER-LINE-FIRST TABLE LOAD THIS       CR4417
022400*    SHOP HAS USED SINCE THE ORIGINAL CR-1442 CARD LOADER.          CR1442
022500*----------------------------------------------------------------*
022600 01  WS-LINE-TABLE.
022700     05  WS-LINE-ENTRY OCCURS 1 TO 20000 TIMES
022800             DEPENDING ON WS-LINE-COUNT
022900                                      PIC X(200).
022950     05  FILLER                      PIC X(04).
023000 01  WS-HEADER-LINE                  PIC X(200) VALUE SPACES.
023100*----------------------------------------------------------------*
023200*    ONE RESULT-FILE ENTRY PER DATA LINE CONSIDERED.
023300*----------------------------------------------------------------*
023400 01  WS-RESULT-TABLE.
023500     05  WS-RESULT-ENTRY OCCURS 1 TO 20000 TIMES
023600             DEPENDING ON WS-RESULT-COUNT.
023700         10  WSR-LINE-NUMBER          PIC 9(09).
023800         10  WSR-TEXT                 PIC X(200).
023900         10  WSR-FAIL-REASON          PIC X(60).
024000         10  WSR-FAIL-ACTION          PIC X(20).
024010         10  WSR-FAIL-CODE            PIC X(04).
024020         10  WSR-BROKER-ID            PIC X(08).
024050         10  FILLER                   PIC X(04).
024100 01  WS-INSERT-ERROR-MSG             PIC X(60) VALUE SPACES.
024200*================================================================*
024300 PROCEDURE DIVISION.
024400*----------------------------------------------------------------*
024500 0000-MAIN-PROCESSING.
024600*----------------------------------------------------------------*
024700     PERFORM 1000-VALIDATE-AND-READ-FILE THRU 1000-EXIT.
024800     IF NOT WS-BATCH-REJECTED
024900         PERFORM 2000-SAVE-BY-NATIVE-QUERY
025000         PERFORM 3000-WRITE-RESULT-FILE
025100     END-IF.
025200     PERFORM 4000-CLOSE-FILES.
025300     PERFORM 5000-EMIT-SUMMARY.
025400     GOBACK.
025500*----------------------------------------------------------------*
025510*    CR-4442 -- REWORKED AS A PERFORM...THRU RANGE.  EACH STEP     CR4442
025520*    THAT CAN REJECT THE BATCH FALLS THROUGH TO 1000-EXIT ON A     CR4442
025530*    GO TO RATHER THAN NESTING THE REMAINING STEPS INSIDE AN       CR4442
025540*    IF NOT WS-BATCH-REJECTED -- SAME EFFECT, SHOP'S OLDER STYLE.  CR4442
025550*----------------------------------------------------------------*
025600 1000-VALIDATE-AND-READ-FILE.
025700*----------------------------------------------------------------*
025800     ACCEPT WS-READ-START-TIME FROM TIME.
025900     PERFORM 1010-READ-CONTROL-RECORD.
025910     IF WS-BATCH-REJECTED
025920         GO TO 1000-EXIT
025930     END-IF.
026100     PERFORM 1100-CHECK-FILE-EXTENSION.
026110     IF WS-BATCH-REJECTED
026120         GO TO 1000-EXIT
026130     END-IF.
026400     PERFORM 1050-OPEN-INPUT-FILE.
026410     IF WS-BATCH-REJECTED
026420         GO TO 1000-EXIT
026430     END-IF.
026700     PERFORM 1300-LOAD-FILE-LINES.
026710     IF WS-BATCH-REJECTED
026720         GO TO 1000-EXIT
026730     END-IF.
027000     PERFORM 1350-BUILD-HEADER-MAP.
027010     IF WS-BATCH-REJECTED
027020         GO TO 1000-EXIT
027030     END-IF.
027300     PERFORM 1400-CHECK-HEADER-COMPLETE.
027310     IF WS-BATCH-REJECTED
027320         GO TO 1000-EXIT
027330     END-IF.
027600     PERFORM 1500-CHECK-RECORD-COUNT-BOUNDS.
027900*----------------------------------------------------------------*
027910 1000-EXIT.
027920*----------------------------------------------------------------*
027930     ACCEPT WS-READ-STOP-TIME FROM TIME.
027940     PERFORM 1900-COMPUTE-READ-ELAPSED.
028000*----------------------------------------------------------------*
028100 1010-READ-CONTROL-RECORD.
028200*----------------------------------------------------------------*
028300     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
028400     PERFORM 1020-WINDOW-RUN-DATE-CENTURY.
028500     OPEN INPUT CONTROL-FILE.
028600     IF NOT CICTL-OK
028700         MOVE 'Y'                    TO WS-BATCH-REJECT-SW
028800         MOVE 'FILE_READ_ERROR'      TO WS-REJECT-CODE
028900         MOVE 'UNABLE TO OPEN CONTROL FILE' TO WS-REJECT-MESSAGE
029000     ELSE
029100         READ CONTROL-FILE
029200             AT END
029300                 MOVE 'Y'                TO WS-BATCH-REJECT-SW
029400                 MOVE 'FILE_READ_ERROR'  TO WS-REJECT-CODE
029500                 MOVE 'CONTROL FILE HAS NO PARM RECORD'
029600                                         TO WS-REJECT-MESSAGE
029700         END-READ
029800         IF NOT WS-BATCH-REJECTED
029900             MOVE CTL-BROKER-ID          TO HDR-REQUEST-BROKER-ID
030000             IF CTL-MAX-RECORDS = ZERO
030100                 MOVE 5000               TO WS-MAX-RECORDS-IMPORT
030200             ELSE
030300                 MOVE CTL-MAX-RECORDS     TO WS-MAX-RECORDS-IMPORT
030400             END-IF
030500         END-IF
030600         CLOSE CONTROL-FILE
030700     END-IF.
030800*----------------------------------------------------------------*
030900 1020-WINDOW-RUN-DATE-CENTURY.
031000*----------------------------------------------------------------*
031100     MOVE WS-RUN-DATE-YYMMDD (3:2)       TO WS-RUN-DATE-MM.
031200     MOVE WS-RUN-DATE-YYMMDD (5:2)       TO WS-RUN-DATE-DD.
031300     IF WS-RUN-DATE-YYMMDD (1:2) < 50
031400         MOVE 20                        TO WS-RUN-DATE-CC
031500     ELSE
031600         MOVE 19                        TO WS-RUN-DATE-CC
031700     END-IF.
031800     MOVE WS-RUN-DATE-YYMMDD (1:2)       TO WS-RUN-DATE-YY.
031900*----------------------------------------------------------------*
032000 1050-OPEN-INPUT-FILE.
032100*----------------------------------------------------------------*
032200     OPEN INPUT INPUT-CSV-FILE.
032300     IF NOT CIIMP-OK
032400         MOVE 'Y'                    TO WS-BATCH-REJECT-SW
032500         MOVE 'FILE_READ_ERROR'      TO WS-REJECT-CODE
032600         MOVE 'UNABLE TO OPEN INPUT CSV FILE' TO WS-REJECT-MESSAGE
032700     ELSE
032800         MOVE 'Y'                    TO WS-CSV-OPENED-SW
032900     END-IF.
033000*----------------------------------------------------------------*
033100 1100-CHECK-FILE-EXTENSION.
033200*----------------------------------------------------------------*
033300     MOVE 0 TO WS-NAME-LEN.
033400     INSPECT CTL-UPLOAD-FILE-NAME
033500         TALLYING WS-NAME-LEN FOR CHARACTERS BEFORE INITIAL SPACE.
033600     IF WS-NAME-LEN < 5
033700         MOVE 'Y'                    TO WS-BATCH-REJECT-SW
033800         MOVE 'INVALID_FILE_EXTENTION' TO WS-REJECT-CODE
033900         MOVE 'UPLOAD FILE NAME HAS NO EXTENSION'
034000                                      TO WS-REJECT-MESSAGE
034100     ELSE
034200         MOVE CTL-UPLOAD-FILE-NAME (WS-NAME-LEN - 3: 4)
034300                                      TO WS-FILE-EXTENSION
034400         IF WS-FILE-EXTENSION NOT = '.csv' AND
034500            WS-FILE-EXTENSION NOT = '.CSV'
034600             MOVE 'Y'                TO WS-BATCH-REJECT-SW
034700             MOVE 'INVALID_FILE_EXTENTION' TO WS-REJECT-CODE
034800             MOVE 'ONLY .CSV UPLOADS ARE ACCEPTED'
034900                                      TO WS-REJECT-MESSAGE
035000         END-IF
035100     END-IF.
035200*----------------------------------------------------------------*
035300 1300-LOAD-FILE-LINES.
035400*----------------------------------------------------------------*
035500     MOVE 0 TO WS-LINE-COUNT.
035600     PERFORM 1310-READ-AND-STORE-LINE.
035700     PERFORM 1310-READ-AND-STORE-LINE
035800         UNTIL CIIMP-EOF OR WS-BATCH-REJECTED.
035900     IF WS-LINE-COUNT = 0 AND NOT WS-BATCH-REJECTED
036000         MOVE 'Y'                    TO WS-BATCH-REJECT-SW
036100         MOVE 'NO_RECORDS_FOUND_FOR_IMPORT' TO WS-REJECT-CODE
036200         MOVE 'UPLOADED FILE CONTAINS NO DATA'
036300                                      TO WS-REJECT-MESSAGE
036400     END-IF.
036500*----------------------------------------------------------------*
036600 1310-READ-AND-STORE-LINE.
036700*----------------------------------------------------------------*
036800     READ INPUT-CSV-FILE
036900         AT END
037000             MOVE '10'                TO CIIMP-STATUS
037100     END-READ.
037200     EVALUATE TRUE
037300         WHEN CIIMP-EOF
037400             CONTINUE
037500         WHEN CIIMP-OK
037600             PERFORM 1320-STORE-ONE-LINE
037700         WHEN OTHER
037800             MOVE 'Y'                TO WS-BATCH-REJECT-SW
037900             MOVE 'FILE_READ_ERROR'  TO WS-REJECT-CODE
038000             MOVE 'I/O ERROR READING INPUT CSV FILE'
038100                                      TO WS-REJECT-MESSAGE
038200     END-EVALUATE.
038300*----------------------------------------------------------------*
038400 1320-STORE-ONE-LINE.
038500*----------------------------------------------------------------*
038600     ADD 1 TO WS-LINE-COUNT.
038700     IF WS-LINE-COUNT > 20000
038800         MOVE 'Y'                    TO WS-BATCH-REJECT-SW
038900         MOVE 'MAX_RECORD_EXCEEDED'  TO WS-REJECT-CODE
039000         MOVE 'LINE TABLE CAPACITY EXCEEDED' TO WS-REJECT-MESSAGE
039100     ELSE
039200         MOVE WS-LINE-TEXT TO WS-LINE-ENTRY (WS-LINE-COUNT)
039300         IF WS-LINE-COUNT = 1
039400             MOVE WS-LINE-TEXT       TO WS-HEADER-LINE
039500         END-IF
039600     END-IF.
039700*----------------------------------------------------------------*
039800 1350-BUILD-HEADER-MAP.
039900*----------------------------------------------------------------*
040000     CALL 'CIHDRMAP' USING HDR-REQUEST-BROKER-ID,
040100                            HDR-TABLE-SIZE,
040200                            HDR-TABLE-INDEX,
040300                            HDR-MAP-TABLE.
040400*----------------------------------------------------------------*
040500 1400-CHECK-HEADER-COMPLETE.
040600*----------------------------------------------------------------*
040700     MOVE WS-HEADER-LINE             TO WS-LINE-TEXT.
040800     PERFORM 2120-SPLIT-LINE-INTO-VALUES.
040900     MOVE 1                          TO WS-REQ-PTR.
041000     MOVE 1                          TO WS-MISS-PTR.
041100     MOVE SPACES TO WS-REQUIRED-HEADER-LIST,
041200         WS-MISSING-HEADER-LIST.
041300     MOVE 'N'                        TO WS-REQUIRED-MISSING-SW.
041400     PERFORM 1410-CHECK-ONE-REQUIRED-HEADER
041500         VARYING WS-HDR-INDEX FROM 1 BY 1
041600         UNTIL WS-HDR-INDEX > HDR-TABLE-SIZE.
041700     IF WS-REQUIRED-MISSING
041800         MOVE 'Y'                    TO WS-BATCH-REJECT-SW
041900         MOVE 'MISSING_REQUIRED_HEADERS' TO WS-REJECT-CODE
042000         STRING 'REQUIRED: '           DELIMITED BY SIZE
042100                WS-REQUIRED-HEADER-LIST DELIMITED BY SIZE
042200                '  MISSING: '          DELIMITED BY SIZE
042300                WS-MISSING-HEADER-LIST DELIMITED BY SIZE
042400             INTO WS-REJECT-MESSAGE
042500             ON OVERFLOW
042600                 DISPLAY 'CIMPORT: HEADER MESSAGE TRUNCATED'
042700         END-STRING
042800     END-IF.
042900*----------------------------------------------------------------*
043000 1410-CHECK-ONE-REQUIRED-HEADER.
043100*----------------------------------------------------------------*
043150*    CR-4444 -- CSV POSITION IS RESOLVED FOR EVERY COLUMN,         CR4444
043160*    STANDARD OR CUSTOM, SINCE 2130/2140 NEED IT LATER TO PULL     CR4444
043170*    THE VALUE OFF THE DATA LINE.  ONLY A COLUMN FLAGGED           CR4444
043180*    HDR-IS-REQUIRED CAN FAIL THE BATCH WHEN ITS LABEL DOES NOT    CR4444
043190*    APPEAR ON THE CSV HEADER LINE -- A BROKER'S CUSTOM COLUMN     CR4444
043195*    IS OPTIONAL PER THE BROKER PORTAL CATALOG.                    CR4444
043200     MOVE 0 TO HDR-FOUND-POS (WS-HDR-INDEX).
044000     PERFORM 1412-SEARCH-VALUE-FOR-LABEL
044100         VARYING WS-VALUE-IX FROM 1 BY 1
044200         UNTIL WS-VALUE-IX > WS-VALUE-COUNT
044300            OR HDR-FOUND-POS (WS-HDR-INDEX) NOT = 0.
044310     IF HDR-IS-REQUIRED (WS-HDR-INDEX)
044320         STRING HDR-CSV-LABEL (WS-HDR-INDEX) DELIMITED BY SIZE
044330                ' / '                        DELIMITED BY SIZE
044340             INTO WS-REQUIRED-HEADER-LIST
044350             WITH POINTER WS-REQ-PTR
044360             ON OVERFLOW
044370                 DISPLAY 'CIMPORT: REQUIRED HEADER LIST TRUNCATED'
044380         END-STRING
044400         IF HDR-FOUND-POS (WS-HDR-INDEX) = 0
044500             MOVE 'Y'                    TO WS-REQUIRED-MISSING-SW
044600             STRING HDR-CSV-LABEL (WS-HDR-INDEX) DELIMITED BY SIZE
044700                    ' / '                 DELIMITED BY SIZE
044800                 INTO WS-MISSING-HEADER-LIST
044900                 WITH POINTER WS-MISS-PTR
045000                 ON OVERFLOW
045100                     DISPLAY 'CIMPORT: MISSING HEADER LIST TRUNCATED'
045200             END-STRING
045300         END-IF
045310     END-IF.
045400*----------------------------------------------------------------*
045500 1412-SEARCH-VALUE-FOR-LABEL.
045600*----------------------------------------------------------------*
045700     IF WS-CSV-VALUE (WS-VALUE-IX) = HDR-CSV-LABEL (WS-HDR-INDEX)
045800         MOVE WS-VALUE-IX TO HDR-FOUND-POS (WS-HDR-INDEX)
045900     END-IF.
046000*----------------------------------------------------------------*
046100 1500-CHECK-RECORD-COUNT-BOUNDS.
046200*----------------------------------------------------------------*
046300     COMPUTE WS-DATA-LINE-COUNT = WS-LINE-COUNT - 1.
046400     IF WS-DATA-LINE-COUNT = 0
046500         MOVE 'Y'                    TO WS-BATCH-REJECT-SW
046600         MOVE 'NO_RECORDS_FOUND_FOR_IMPORT' TO WS-REJECT-CODE
046700         MOVE 'UPLOADED FILE CONTAINS NO DATA LINES'
046800                                      TO WS-REJECT-MESSAGE
046900     ELSE
047000         IF WS-DATA-LINE-COUNT > WS-MAX-RECORDS-IMPORT
047100             MOVE 'Y'                TO WS-BATCH-REJECT-SW
047200             MOVE 'MAX_RECORD_EXCEEDED' TO WS-REJECT-CODE
047300             MOVE WS-MAX-RECORDS-IMPORT TO WS-MAX-RECORDS-DISPLAY
047400             STRING 'CONFIGURED MAXIMUM IS ' DELIMITED BY SIZE
047500                    WS-MAX-RECORDS-DISPLAY   DELIMITED BY SIZE
047600                 INTO WS-REJECT-MESSAGE
047700                 ON OVERFLOW
047800                     DISPLAY 'CIMPORT: REJECT MESSAGE TRUNCATED'
047900             END-STRING
048000         ELSE
048100             MOVE WS-DATA-LINE-COUNT TO IRS-TOTAL-RECORDS
048110             MOVE CTL-BROKER-ID     TO IRS-BROKER-ID
048120             MOVE WS-RUN-DATE-CCYYMMDD TO IRS-RUN-DATE-CCYYMMDD
048200         END-IF
048300     END-IF.
048400*----------------------------------------------------------------*
048500 1900-COMPUTE-READ-ELAPSED.
048600*----------------------------------------------------------------*
048700     COMPUTE WS-READ-ELAPSED-CS =
048800         WS-READ-STOP-TIME - WS-READ-START-TIME.
048900*----------------------------------------------------------------*
049000 2000-SAVE-BY-NATIVE-QUERY.
049100*----------------------------------------------------------------*
049200     ACCEPT WS-SAVE-START-TIME FROM TIME.
049300     PERFORM 2050-OPEN-COMPANY-LOCATION-FILE.
049400     MOVE 0 TO WS-RESULT-COUNT.
049500     IF NOT WS-FILE-OPEN-ERROR
049600         PERFORM 2100-PROCESS-ONE-LINE
049700             VARYING WS-TABLE-INDEX FROM 2 BY 1
049800             UNTIL WS-TABLE-INDEX > WS-LINE-COUNT
049900     END-IF.
050000     ACCEPT WS-SAVE-STOP-TIME FROM TIME.
050100     COMPUTE WS-SAVE-ELAPSED-CS =
050200         WS-SAVE-STOP-TIME - WS-SAVE-START-TIME.
050300*----------------------------------------------------------------*
050400 2050-OPEN-COMPANY-LOCATION-FILE.
050500*----------------------------------------------------------------*
050600     OPEN OUTPUT COMPANY-LOCATION-FILE.
050700     CLOSE       COMPANY-LOCATION-FILE.
050800     OPEN I-O    COMPANY-LOCATION-FILE.
050900     EVALUATE CICLF-STATUS
051000         WHEN '00'
051100             MOVE 'Y'                TO WS-CLF-OPENED-SW
051200             DISPLAY 'CIMPORT: COMPANY-LOCATION FILE OK'
051300         WHEN '35'
051400             CLOSE COMPANY-LOCATION-FILE
051500             OPEN OUTPUT COMPANY-LOCATION-FILE
051600             IF NOT CICLF-OK
051700                 MOVE 'Y'            TO WS-FILE-OPEN-ERROR-SW
051800                 DISPLAY 'CIMPORT: COMPANY-LOCATION FILE STATUS ',
051900                     CICLF-STATUS
052000             ELSE
052100                 CLOSE COMPANY-LOCATION-FILE
052200                 OPEN I-O COMPANY-LOCATION-FILE
052300                 MOVE 'Y'            TO WS-CLF-OPENED-SW
052400             END-IF
052500         WHEN OTHER
052600             MOVE 'Y'                TO WS-FILE-OPEN-ERROR-SW
052700             DISPLAY 'CIMPORT: COMPANY-LOCATION FILE STATUS ',
052800                 CICLF-STATUS
052900     END-EVALUATE.
053000*----------------------------------------------------------------*
053100 2100-PROCESS-ONE-LINE.
053200*----------------------------------------------------------------*
053300     MOVE WS-LINE-ENTRY (WS-TABLE-INDEX) TO WS-LINE-TEXT.
053400     COMPUTE REC-LINE-NUMBER = WS-TABLE-INDEX - 1.
053500     MOVE WS-LINE-TEXT               TO REC-TEXT.
053510     MOVE CTL-BROKER-ID              TO REC-BROKER-ID.
053600     MOVE SPACES TO REC-FAIL-REASON, REC-FAIL-ACTION.
053700     PERFORM 2110-CHECK-BLANK-LINE.
053800     IF WS-LINE-IS-BLANK
053900         MOVE 'BLANK RECORD'         TO REC-FAIL-REASON
054000         MOVE 'SKIPPED'              TO REC-FAIL-ACTION
054010         MOVE 'BLNK'                 TO REC-FAIL-CODE
054020         ADD 1                       TO WS-BLANK-LINES-SKIPPED
054100         PERFORM 2160-RECORD-FAILURE
054200     ELSE
054300         PERFORM 2120-SPLIT-LINE-INTO-VALUES
054400         PERFORM 2125-CHECK-ALL-FIELDS-PRESENT
054500         IF WS-FIELDS-MISSING
054600             MOVE 'NOT ALL FIELDS AVAILABLE IN RECORD'
054700                                      TO REC-FAIL-REASON
054800             MOVE 'SKIPPED'           TO REC-FAIL-ACTION
054810             MOVE 'SHRT'              TO REC-FAIL-CODE
054900             PERFORM 2160-RECORD-FAILURE
055000         ELSE
055100             PERFORM 2130-EXTRACT-COMPANY-FIELDS
055200             PERFORM 2140-EXTRACT-LOCATION-FIELDS
055300             PERFORM 2150-INSERT-COMPANY-LOCATION
055400             IF WS-INSERT-FAILED
055500                 MOVE WS-INSERT-ERROR-MSG TO REC-FAIL-REASON
055600                 MOVE 'RECORD COULD NOT BE ADDED'
055700                                      TO REC-FAIL-ACTION
055710                 MOVE 'REJD'          TO REC-FAIL-CODE
055800                 PERFORM 2160-RECORD-FAILURE
055900             ELSE
056000                 MOVE 'OK'            TO REC-FAIL-ACTION
056010                 MOVE 'OK  '          TO REC-FAIL-CODE
056100                 PERFORM 2170-RECORD-SUCCESS
056200             END-IF
056300         END-IF
056400     END-IF.
056500     PERFORM 2180-APPEND-RESULT-ENTRY.
056600*----------------------------------------------------------------*
056700 2110-CHECK-BLANK-LINE.
056800*----------------------------------------------------------------*
056900     MOVE 'Y'                        TO WS-LINE-BLANK-SW.
057000     PERFORM 2111-SCAN-FOR-NONBLANK
057100         VARYING WS-SCAN-IX FROM 200 BY -1
057200         UNTIL WS-SCAN-IX = 0 OR NOT WS-LINE-IS-BLANK.
057300*----------------------------------------------------------------*
057400 2111-SCAN-FOR-NONBLANK.
057500*----------------------------------------------------------------*
057600     IF WS-LINE-CHAR (WS-SCAN-IX) NOT = SPACE
057700         MOVE 'N'                    TO WS-LINE-BLANK-SW
057800     END-IF.
057900*----------------------------------------------------------------*
058000 2120-SPLIT-LINE-INTO-VALUES.
058100*----------------------------------------------------------------*
058200     MOVE SPACES TO WS-CSV-VALUES.
058300     MOVE 0 TO WS-COMMA-COUNT.
058400     INSPECT WS-LINE-TEXT TALLYING WS-COMMA-COUNT FOR ALL ','.
058500     COMPUTE WS-VALUE-COUNT = WS-COMMA-COUNT + 1.
058600     UNSTRING WS-LINE-TEXT DELIMITED BY ','
058700         INTO WS-CSV-VALUE (1),  WS-CSV-VALUE (2),
058800              WS-CSV-VALUE (3),  WS-CSV-VALUE (4),
058900              WS-CSV-VALUE (5),  WS-CSV-VALUE (6),
059000              WS-CSV-VALUE (7),  WS-CSV-VALUE (8),
059100              WS-CSV-VALUE (9),  WS-CSV-VALUE (10),
059200              WS-CSV-VALUE (11), WS-CSV-VALUE (12),
059300              WS-CSV-VALUE (13), WS-CSV-VALUE (14),
059400              WS-CSV-VALUE (15), WS-CSV-VALUE (16),
059500              WS-CSV-VALUE (17), WS-CSV-VALUE (18),
059600              WS-CSV-VALUE (19), WS-CSV-VALUE (20)
059700         ON OVERFLOW
059800             DISPLAY 'CIMPORT: MORE THAN 20 CSV COLUMNS ON LINE ',
059900                 REC-LINE-NUMBER
060000     END-UNSTRING.
060100*----------------------------------------------------------------*
060200 2125-CHECK-ALL-FIELDS-PRESENT.
060300*----------------------------------------------------------------*
060400     MOVE 'N'                        TO WS-FIELDS-MISSING-SW.
060500     PERFORM 2126-CHECK-ONE-HEADER-ENTRY
060600         VARYING WS-HDR-INDEX FROM 1 BY 1
060700         UNTIL WS-HDR-INDEX > HDR-TABLE-SIZE.
060800*----------------------------------------------------------------*
060900 2126-CHECK-ONE-HEADER-ENTRY.
061000*----------------------------------------------------------------*
061100     IF HDR-FOUND-POS (WS-HDR-INDEX) > WS-VALUE-COUNT
061200         MOVE 'Y'                    TO WS-FIELDS-MISSING-SW
061300     END-IF.
061400*----------------------------------------------------------------*
061500 2130-EXTRACT-COMPANY-FIELDS.
061600*----------------------------------------------------------------*
061700     PERFORM 2131-EXTRACT-COMPANY-ENTRY
061800         VARYING WS-HDR-INDEX FROM 1 BY 1
061900         UNTIL WS-HDR-INDEX > HDR-TABLE-SIZE.
062000*----------------------------------------------------------------*
062100 2131-EXTRACT-COMPANY-ENTRY.
062200*----------------------------------------------------------------*
062300     IF HDR-IS-COMPANY (WS-HDR-INDEX)
062400         IF HDR-TARGET-SUB (WS-HDR-INDEX) = 1
062500             MOVE WS-CSV-VALUE (HDR-FOUND-POS (WS-HDR-INDEX))
062600                                      TO CF-COMPANY-NAME
062700         ELSE
062800             COMPUTE WS-CUSTOM-IX =
062850                 HDR-TARGET-SUB (WS-HDR-INDEX) - 1
062900             MOVE WS-CSV-VALUE (HDR-FOUND-POS (WS-HDR-INDEX))
063000                 TO CF-CUSTOM-FLD (WS-CUSTOM-IX)
063100         END-IF
063200     END-IF.
063300*----------------------------------------------------------------*
063400 2140-EXTRACT-LOCATION-FIELDS.
063500*----------------------------------------------------------------*
063600     PERFORM 2141-EXTRACT-LOCATION-ENTRY
063700         VARYING WS-HDR-INDEX FROM 1 BY 1
063800         UNTIL WS-HDR-INDEX > HDR-TABLE-SIZE.
063900*----------------------------------------------------------------*
064000 2141-EXTRACT-LOCATION-ENTRY.
064100*----------------------------------------------------------------*
064200     IF HDR-IS-LOCATION (WS-HDR-INDEX)
064300         MOVE WS-CSV-VALUE (HDR-FOUND-POS (WS-HDR-INDEX))
064400             TO LF-FLD (HDR-TARGET-SUB (WS-HDR-INDEX))
064500     END-IF.
064600*----------------------------------------------------------------*
064700 2150-INSERT-COMPANY-LOCATION.
064800*----------------------------------------------------------------*
064900     MOVE 'N'                        TO WS-INSERT-FAILED-SW.
065000     MOVE SPACES                     TO WS-INSERT-ERROR-MSG.
065100     COMPUTE CLF-KEY = WS-TABLE-INDEX - 1.
065200     MOVE CF-COMPANY-NAME            TO CLF-COMPANY-NAME.
065300     PERFORM 2151-MOVE-CUSTOM-TO-CLF
065400         VARYING WS-CUSTOM-IX FROM 1 BY 1 UNTIL WS-CUSTOM-IX > 3.
065500     PERFORM 2152-MOVE-LOC-TO-CLF
065600         VARYING WS-CUSTOM-IX FROM 1 BY 1 UNTIL WS-CUSTOM-IX > 6.
065700     WRITE COMPANY-LOCATION-RECORD
065800         INVALID KEY
065900             MOVE 'Y'                TO WS-INSERT-FAILED-SW
066000             MOVE CLF-KEY             TO WS-REJECTED-KEY
066100             MOVE 'RECORD COULD NOT BE ADDED - DUPLICATE KEY'
066200                                      TO WS-INSERT-ERROR-MSG
066300     END-WRITE.
066400     IF NOT WS-INSERT-FAILED AND NOT CICLF-OK
066500         MOVE 'Y'                    TO WS-INSERT-FAILED-SW
066600         MOVE 'RECORD COULD NOT BE ADDED - I/O ERROR'
066700                                      TO WS-INSERT-ERROR-MSG
066800     END-IF.
066900*----------------------------------------------------------------*
067000 2151-MOVE-CUSTOM-TO-CLF.
067100*----------------------------------------------------------------*
067200     MOVE CF-CUSTOM-FLD (WS-CUSTOM-IX)
067300         TO CLF-CUSTOM-FLD (WS-CUSTOM-IX).
067400*----------------------------------------------------------------*
067500 2152-MOVE-LOC-TO-CLF.
067600*----------------------------------------------------------------*
067700     MOVE LF-FLD (WS-CUSTOM-IX) TO CLF-LOC-FLD (WS-CUSTOM-IX).
067800*----------------------------------------------------------------*
067900 2160-RECORD-FAILURE.
068000*----------------------------------------------------------------*
068100     ADD 1 TO IRS-FAILED-RECORDS.
068200*----------------------------------------------------------------*
068300 2170-RECORD-SUCCESS.
068400*----------------------------------------------------------------*
068500     ADD 1 TO IRS-SUCCESS-RECORDS.
068600*----------------------------------------------------------------*
068700 2180-APPEND-RESULT-ENTRY.
068800*----------------------------------------------------------------*
068900     ADD 1 TO WS-RESULT-COUNT.
069000     IF WS-RESULT-COUNT > 20000
069100         DISPLAY 'CIMPORT: RESULT TABLE CAPACITY EXCEEDED'
069200     ELSE
069300         MOVE REC-LINE-NUMBER
069320             TO WSR-LINE-NUMBER (WS-RESULT-COUNT)
069400         MOVE REC-TEXT           TO WSR-TEXT (WS-RESULT-COUNT)
069500         MOVE REC-FAIL-REASON
069520             TO WSR-FAIL-REASON (WS-RESULT-COUNT)
069600         MOVE REC-FAIL-ACTION
069620             TO WSR-FAIL-ACTION (WS-RESULT-COUNT)
069630         MOVE REC-FAIL-CODE
069640             TO WSR-FAIL-CODE (WS-RESULT-COUNT)
069650         MOVE REC-BROKER-ID
069660             TO WSR-BROKER-ID (WS-RESULT-COUNT)
069700     END-IF.
069800*----------------------------------------------------------------*
069900 3000-WRITE-RESULT-FILE.
070000*----------------------------------------------------------------*
070100     OPEN OUTPUT RESULT-FILE.
070200     IF CIRES-OK
070300         PERFORM 3100-WRITE-ONE-RESULT-LINE
070400             VARYING WS-TABLE-INDEX FROM 1 BY 1
070500             UNTIL WS-TABLE-INDEX > WS-RESULT-COUNT
070600     ELSE
070700         DISPLAY 'CIMPORT: UNABLE TO OPEN RESULT FILE, STATUS ',
070800             CIRES-STATUS
070900     END-IF.
071000     CLOSE RESULT-FILE.
071100*----------------------------------------------------------------*
071200 3100-WRITE-ONE-RESULT-LINE.
071300*----------------------------------------------------------------*
071400     MOVE WSR-LINE-NUMBER (WS-TABLE-INDEX) TO FL-LINE-NUMBER.
071500     MOVE WSR-TEXT (WS-TABLE-INDEX)        TO FL-TEXT.
071600     MOVE WSR-FAIL-REASON (WS-TABLE-INDEX)  TO FL-REASON.
071700     MOVE WSR-FAIL-ACTION (WS-TABLE-INDEX)  TO FL-ACTION.
071710     MOVE WSR-FAIL-CODE (WS-TABLE-INDEX)    TO FL-CODE.
071720     MOVE WSR-BROKER-ID (WS-TABLE-INDEX)    TO FL-BROKER-ID.
071800     WRITE RESULT-FILE-RECORD FROM FORMAT-RESULT-LINE.
071900*----------------------------------------------------------------*
072000 4000-CLOSE-FILES.
072100*----------------------------------------------------------------*
072200     IF WS-CSV-WAS-OPENED
072300         CLOSE INPUT-CSV-FILE
072400     END-IF.
072500     IF WS-CLF-WAS-OPENED
072600         CLOSE COMPANY-LOCATION-FILE
072700     END-IF.
072800*----------------------------------------------------------------*
072900 5000-EMIT-SUMMARY.
073000*----------------------------------------------------------------*
073100     DISPLAY 'CIMPORT: COMPANY CSV BULK IMPORT BATCH - RUN DATE ',
073200         WS-RUN-DATE-CCYYMMDD.
073300     IF WS-BATCH-REJECTED
073400         DISPLAY 'CIMPORT: BATCH REJECTED - ', WS-REJECT-CODE
073500         DISPLAY 'CIMPORT: ', WS-REJECT-MESSAGE
073600     ELSE
073700         DISPLAY 'CIMPORT: READ PHASE ELAPSED (CS)  ',
073800             WS-READ-ELAPSED-CS
073900         DISPLAY 'CIMPORT: SAVE PHASE ELAPSED (CS)  ',
074000             WS-SAVE-ELAPSED-CS
074100         DISPLAY 'CIMPORT: TOTAL RECORDS             ',
074200             IRS-TOTAL-RECORDS
074300         DISPLAY 'CIMPORT: SUCCESS RECORDS           ',
074400             IRS-SUCCESS-RECORDS
074500         DISPLAY 'CIMPORT: FAILED RECORDS            ',
074600             IRS-FAILED-RECORDS
074610         DISPLAY 'CIMPORT: BLANK LINES SKIPPED       ',
074620             WS-BLANK-LINES-SKIPPED
074630         DISPLAY 'CIMPORT: BROKER ID                 ',
074640             IRS-BROKER-ID
074650         DISPLAY 'CIMPORT: SUMMARY RUN DATE          ',
074660             IRS-RUN-DATE-CCYYMMDD
074700     END-IF.
