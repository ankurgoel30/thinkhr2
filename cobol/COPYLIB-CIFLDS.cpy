000100 01  COMPANY-FIELDS.
000200     05  CF-COMPANY-NAME             PIC X(100).
000300     05  CF-COMPANY-TAX-ID           PIC X(11).
000400     05  CF-COMPANY-PHONE            PIC X(14).
000500     05  CF-COMPANY-STATUS-CODE      PIC X(01).
000600         88  CF-STATUS-ACTIVE                VALUE 'A'.
000700         88  CF-STATUS-INACTIVE              VALUE 'I'.
000800     05  CF-COMPANY-OPEN-DATE.
000900         10  CF-OPEN-CCYY             PIC 9(04).
001000         10  CF-OPEN-MM               PIC 9(02).
001100         10  CF-OPEN-DD               PIC 9(02).
001200     05  CF-COMPANY-CONTACT-NAME     PIC X(60).
001300     05  CF-CUSTOM-FLD OCCURS 3 TIMES
001400                                      PIC X(50).
001500     05  FILLER                      PIC X(20).
001600*
001700 01  LOCATION-FIELDS.
001800     05  LF-FLD OCCURS 6 TIMES        PIC X(50).
001900     05  LF-COUNTY                   PIC X(50).
002000     05  LF-PHONE                    PIC X(14).
002100     05  LF-LOCATION-STATUS-CODE     PIC X(01).
002200         88  LF-STATUS-ACTIVE                VALUE 'A'.
002300         88  LF-STATUS-INACTIVE              VALUE 'I'.
002400     05  FILLER                      PIC X(20).
002500*
002600 01  IMPORT-RESULT-SUMMARY.
002700     05  IRS-TOTAL-RECORDS           PIC 9(09) VALUE 0.
002800     05  IRS-SUCCESS-RECORDS         PIC 9(09) VALUE 0.
002900     05  IRS-FAILED-RECORDS          PIC 9(09) VALUE 0.
003000     05  IRS-BROKER-ID               PIC X(08).
003100     05  IRS-RUN-DATE-CCYYMMDD       PIC 9(08) VALUE 0.
003200     05  FILLER                      PIC X(10).
003300*
003400 01  RESULT-LINE-ENTRY.
003500     05  REC-LINE-NUMBER             PIC 9(09).
003600     05  REC-TEXT                    PIC X(200).
003700     05  REC-FAIL-REASON             PIC X(60).
003800     05  REC-FAIL-ACTION             PIC X(20).
003900     05  REC-FAIL-CODE               PIC X(04).
004000     05  REC-BROKER-ID               PIC X(08).
004100     05  FILLER                      PIC X(15).
