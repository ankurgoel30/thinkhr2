000100 01  FORMAT-RESULT-LINE.
000200     05  FL-LINE-NUMBER              PIC Z(8)9.
000300     05  FL-COMMA-1                  PIC X VALUE ','.
000400     05  FL-TEXT                     PIC X(200).
000500     05  FL-COMMA-2                  PIC X VALUE ','.
000600     05  FL-REASON                   PIC X(60).
000700     05  FL-COMMA-3                  PIC X VALUE ','.
000800     05  FL-ACTION                   PIC X(20).
000900     05  FL-COMMA-4                  PIC X VALUE ','.
001000     05  FL-CODE                     PIC X(04).
001100     05  FL-COMMA-5                  PIC X VALUE ','.
001200     05  FL-BROKER-ID                PIC X(08).
001300     05  FILLER                      PIC X(04).
