000100 01  HDR-TABLE-SIZE                  PIC S9(03) COMP.
000200 01  HDR-TABLE-INDEX                 PIC S9(03) COMP.
000300 01  HDR-REQUEST-BROKER-ID           PIC X(08).
000400*
000500 01  HDR-MAP-TABLE.
000600     05  HDR-MAP-ENTRY OCCURS 1 TO 20 TIMES
000700             DEPENDING ON HDR-TABLE-SIZE
000800             INDEXED BY HDR-IX.
000900         10  HDR-COLUMN-NAME         PIC X(20).
001000         10  HDR-CSV-LABEL           PIC X(30).
001100         10  HDR-TARGET-SET          PIC X(01).
001200             88  HDR-IS-COMPANY              VALUE 'C'.
001300             88  HDR-IS-LOCATION             VALUE 'L'.
001400         10  HDR-TARGET-SUB          PIC 9(02).
001500         10  HDR-FOUND-POS           PIC 9(02) VALUE 0.
001600         10  HDR-REQUIRED-FLAG       PIC X(01) VALUE 'Y'.
001700             88  HDR-IS-REQUIRED             VALUE 'Y'.
001800             88  HDR-IS-OPTIONAL             VALUE 'N'.
001900         10  HDR-ENTRY-SOURCE        PIC X(01) VALUE 'S'.
002000             88  HDR-SOURCE-STANDARD         VALUE 'S'.
002100             88  HDR-SOURCE-CUSTOM           VALUE 'C'.
002200         10  FILLER                  PIC X(05).
